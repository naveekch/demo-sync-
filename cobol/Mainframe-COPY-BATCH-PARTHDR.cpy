000100*-----------------------------------------------------------------
000200*    PARTHDR - BATCH CONTROL (HEADER) RECORD
000300*              ONE RECORD PER RUN, READ AHEAD OF THE PARTTRAN
000400*              TRANSACTION FEED.  IDENTIFIES THE BATCH AND THE
000500*              SOURCE FEED SYSTEM THAT SUBMITTED IT.
000600*-----------------------------------------------------------------
000700*                                                                 PARTH010
000800*--------------------PART OF MYTELCO REGISTRATION SYSTEM---------PARTH020
000900*                                                                 PARTH030
001000*-----------------------------------------------------------------
001100*    AMENDMENT HISTORY
001200*    DATE       INIT  REQUEST     DESCRIPTION
001300*    03/12/91   RFK   MYT-0118    ORIGINAL LAYOUT.
001400*-----------------------------------------------------------------
001500 01  BATCH-HEADER-RECORD.
001600     05  HDR-BATCH-ID                PIC X(20).
001700     05  HDR-SOURCE                  PIC X(20).
001800     05  FILLER                      PIC X(05).
