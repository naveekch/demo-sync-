000100*-----------------------------------------------------------------
000200*    PARTERR - BATCH ERROR ITEM / RESULT REPORT LINE
000300*              ONE BATCH-ERROR-ITEM PER REJECTED INPUT ITEM.
000400*              BATCH-RESULT-LINE IS THE PRINT-LINE SHAPE THE
000500*              SAME STORAGE IS EDITED INTO FOR THE PARTRPT REPORT
000600*              (HEADER BLOCK, ERROR DETAIL, AND TRAILER TOTAL
000700*              ALL SHARE THIS ONE PRINT RECORD).
000800*-----------------------------------------------------------------
000900*                                                                 PARTE010
001000*--------------------PART OF MYTELCO REGISTRATION SYSTEM---------PARTE020
001100*                                                                 PARTE030
001200*-----------------------------------------------------------------
001300*    AMENDMENT HISTORY
001400*    DATE       INIT  REQUEST     DESCRIPTION
001500*    03/12/91   RFK   MYT-0118    ORIGINAL LAYOUT.
001600*    11/04/93   DWP   MYT-0204    ADDED ERR-CLIENT-RECID.
001700*    02/14/95   PQS   MYT-0318    DROPPED CARRIAGE-CONTROL BYTE
001800*                                 FROM THE PRINT LINE - COBPB01
001900*                                 ADVANCES OFF C01/TOP-OF-FORM.
002000*    12/20/99   TJM   MYT-0430    WIDENED BATCH-RESULT-LINE SO A
002100*                                 FULL-LENGTH ERR-MESSAGE PLUS THE
002200*                                 CLIENT-ID COLUMN FIT ON ONE
002300*                                 ERROR DETAIL LINE WITHOUT
002400*                                 RUNNING PAST THE END OF THE
002500*                                 RECORD.
002600*-----------------------------------------------------------------
002700 01  BATCH-ERROR-ITEM.
002800     05  ERR-INDEX                   PIC 9(07).
002900     05  ERR-CLIENT-RECID            PIC X(20).
003000     05  ERR-PARTICIPANT-ID          PIC X(20).
003100     05  ERR-CODE                    PIC X(15).
003200     05  ERR-MESSAGE                 PIC X(100).
003300     05  FILLER                      PIC X(08).
003400*-----------------------------------------------------------------
003500*    BATCH-RESULT-LINE - GENERIC 200-BYTE PRINT LINE USED FOR
003600*    THE HEADER BLOCK, EACH ERROR DETAIL LINE, AND THE TRAILER
003700*    TOTAL LINE OF THE PARTRPT REPORT.  CARRIAGE CONTROL IS
003800*    HANDLED BY WRITE ... ADVANCING AGAINST C01/TOP-OF-FORM,
003900*    NOT BY A LEADING BYTE IN THE RECORD ITSELF.  WIDENED PAST THE
004000*    USUAL 132-BYTE CARD-IMAGE WIDTH (MYT-0430) SINCE THE ERROR
004100*    DETAIL LINE CARRIES A FULL ERR-MESSAGE (100 BYTES) PLUS THE
004200*    CLIENT-ID AND PARTICIPANT-ID COLUMNS AHEAD OF IT.
004300*-----------------------------------------------------------------
004400 01  BATCH-RESULT-LINE.
004500     05  RPT-TEXT                    PIC X(199).
004600     05  FILLER                      PIC X(01).
