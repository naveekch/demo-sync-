000100*-----------------------------------------------------------------
000200*    PARTMSG - BATCH ERROR MESSAGE TABLE
000300*              SAME MESSAGE-TABLE/MSG-TABLE-RED REDEFINES IDIOM
000400*              USED ACROSS THE MYTELCO CICS SUITE, HERE HOLDING
000500*              THE ERR-MESSAGE TEXT FOR EACH ERR-CODE THIS BATCH
000600*              CAN PRODUCE.  MSG-CODE 1 IS RESERVED FOR THE
000700*              WHOLE-BATCH (EMPTY-BATCH) FATAL VALIDATION.
000800*-----------------------------------------------------------------
000900*                                                                 PARTG010
001000*--------------------PART OF MYTELCO REGISTRATION SYSTEM---------PARTG020
001100*                                                                 PARTG030
001200*-----------------------------------------------------------------
001300*    AMENDMENT HISTORY
001400*    DATE       INIT  REQUEST     DESCRIPTION
001500*    03/12/91   RFK   MYT-0118    ORIGINAL MESSAGE SET.
001600*    01/11/00   TJM   MYT-0441    MSG(3)/MSG(5) TEXT SHORTENED -
001700*                                 OLD WORDING RAN PAST COLUMN 72
001800*                                 INTO THE TAG RESERVE.
001900*-----------------------------------------------------------------
002000 01  MESSAGE-TABLE.
002100     03  FILLER  PIC X(100) VALUE
002200         "E-BATCH CONTAINS NO INPUT ITEMS - WHOLE BATCH REJECTED".
002300     03  FILLER  PIC X(100) VALUE
002400         "E-PARTICIPANT ID IS BLANK - ITEM REJECTED".
002500     03  FILLER  PIC X(100) VALUE
002600         "I-MATCHED BY PARTICIPANT ID - NO FIELDS CHANGED".
002700     03  FILLER  PIC X(100) VALUE
002800         "I-MATCHED BY PARTICIPANT ID - RECORD MERGED".
002900     03  FILLER  PIC X(100) VALUE
003000         "I-MATCHED BY NAME AND EMAIL - NO FIELDS CHANGED".
003100     03  FILLER  PIC X(100) VALUE
003200         "I-MATCHED BY NAME AND EMAIL - RECORD MERGED".
003300     03  FILLER  PIC X(100) VALUE
003400         "I-NO MATCH FOUND - NEW PARTICIPANT RECORD CREATED".
003500 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
003600     03  MSG OCCURS 7 TIMES         PIC X(100).
