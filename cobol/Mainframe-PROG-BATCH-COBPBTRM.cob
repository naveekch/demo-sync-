000100*-----------------------------------------------------------------
000200*    COBPBTRM - LEFT-TRIM UTILITY SUBPROGRAM
000300*               STRIPS LEADING BLANKS FROM A CALLER'S FIELD,
000400*               SHIFTING THE REMAINING TEXT TO THE FRONT AND
000500*               PAD-FILLING THE VACATED TAIL WITH SPACES.  CALLED
000600*               BY COBPB01 ONCE PER CHARACTER FIELD ON EVERY
000700*               INCOMING BATCH ITEM DURING CANONICALIZATION.
000800*-----------------------------------------------------------------
000900*                                                                 PARTT010
001000*--------------------PART OF MYTELCO REGISTRATION SYSTEM---------PARTT020
001100*                                                                 PARTT030
001200*-----------------------------------------------------------------
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    COBPBTRM.
001500 AUTHOR.        D W PRICE.
001600 INSTALLATION.  MYTELCO DATA CENTER - BATCH SYSTEMS GROUP.
001700 DATE-WRITTEN.  11/04/1993.
001800 DATE-COMPILED.
001900 SECURITY.      MYTELCO INTERNAL USE ONLY - NOT FOR RELEASE
002000                OUTSIDE THE REGISTRATION SYSTEMS GROUP.
002100*-----------------------------------------------------------------
002200*    AMENDMENT HISTORY
002300*    DATE       INIT  REQUEST     DESCRIPTION
002400*    11/04/93   DWP   MYT-0204    ORIGINAL LEFT-TRIM ROUTINE,
002500*                                 PULLED OUT OF COBPB01 SO THE
002600*                                 SAME TRIM LOGIC COULD BE CALLED
002700*                                 ONCE PER FIELD INSTEAD OF BEING
002800*                                 REPEATED INLINE THERE.
002900*    09/09/98   LMH   MYT-Y2K-07  Y2K REVIEW - NO DATE FIELDS
003000*                                 HANDLED BY THIS ROUTINE, NO
003100*                                 CHANGE REQUIRED.
003200*    01/06/00   TJM   MYT-0437    WS-TRIM-LEAD-COUNT PULLED OUT OF
003300*                                 THE WORK AREA TO ITS OWN
003400*                                 77-LEVEL - IT IS A SCRATCH
003500*                                 TALLY, NOT PART OF THE RESULT
003600*                                 FIELD IT SAT NEXT TO.
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z" " ".
004300*-----------------------------------------------------------------
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-TRIM-WORK-AREA.
004700     05  WS-TRIM-RESULT              PIC X(100) VALUE SPACES.
004800     05  FILLER                      PIC X(04).
004900*-----------------------------------------------------------------
005000*    WS-TRIM-DUMP-AREA - RAW BYTE VIEW OF THE WORK AREA ABOVE,
005100*    USED ONLY IF THIS ROUTINE EVER HAS TO DISPLAY ITS WORKING
005200*    STORAGE FOR AN ABEND TRACE.
005300*-----------------------------------------------------------------
005400 01  WS-TRIM-DUMP-AREA REDEFINES WS-TRIM-WORK-AREA
005500                                  PIC X(104).
005600*-----------------------------------------------------------------
005700*    WS-TRIM-LEAD-COUNT IS A STANDALONE SCRATCH COUNTER, NOT PART
005800*    OF THE WORK AREA ABOVE - IT HOLDS NOTHING BUT THE LEADING
005900*    BLANK COUNT FOR THE DURATION OF ONE CALL, SO IT IS CARRIED AT
006000*    THE 77 LEVEL THE SAME WAY ERROR-TEXT-LEN IS IN THE CICS
006100*    MESSAGE-HANDLING PROGRAMS.
006200*-----------------------------------------------------------------
006300 77  WS-TRIM-LEAD-COUNT             PIC S9(4) COMP VALUE 0.
006400*-----------------------------------------------------------------
006500*    LINKAGE SECTION - LK-FIELD-LEN AND LK-FIELD ARE THE TWO
006600*    SEPARATE BY-REFERENCE PARAMETERS PASSED ON THE CALL, EACH
006700*    ITS OWN 01-LEVEL ITEM (NOT ONE GROUP - THE TWO ARGUMENTS ARE
006800*    NOT NECESSARILY ADJACENT IN THE CALLER'S STORAGE).
006900*-----------------------------------------------------------------
007000 LINKAGE SECTION.
007100 01  LK-FIELD-LEN                    PIC S9(4) COMP.
007200 01  LK-FIELD-LEN-RAW REDEFINES LK-FIELD-LEN
007300                                  PIC X(02).
007400 01  LK-FIELD                        PIC X(100).
007500 01  LK-FIELD-CHAR-TABLE REDEFINES LK-FIELD.
007600     05  LK-FIELD-CHAR OCCURS 100 TIMES
007700                                  PIC X(01).
007800*-----------------------------------------------------------------
007900 PROCEDURE DIVISION USING LK-FIELD-LEN LK-FIELD.
008000*-----------------------------------------------------------------
008100*    000-MAINLINE - LEFT-TRIM LK-FIELD(1:LK-FIELD-LEN) IN PLACE.
008200*-----------------------------------------------------------------
008300 000-MAINLINE.
008400     PERFORM 100-COUNT-LEADING-SPACES
008500        THRU 100-EXIT.
008600     PERFORM 200-SHIFT-LEFT
008700        THRU 200-EXIT.
008800     GOBACK.
008900*-----------------------------------------------------------------
009000*    THIS PARA TALLIES HOW MANY LEADING SPACES PRECEDE THE FIRST
009100*    NON-BLANK CHARACTER IN THE CALLER'S FIELD.
009200*-----------------------------------------------------------------
009300 100-COUNT-LEADING-SPACES.
009400     MOVE 0 TO WS-TRIM-LEAD-COUNT.
009500     IF LK-FIELD(1:LK-FIELD-LEN) = SPACES
009600         GO TO 100-EXIT
009700     END-IF.
009800     INSPECT LK-FIELD(1:LK-FIELD-LEN)
009900         TALLYING WS-TRIM-LEAD-COUNT FOR LEADING SPACE.
010000*-----------------------------------------------------------------
010100*    EXIT PARA.
010200*-----------------------------------------------------------------
010300 100-EXIT.
010400     EXIT.
010500*-----------------------------------------------------------------
010600*    THIS PARA SHIFTS THE FIELD LEFT BY THE LEADING-SPACE COUNT
010700*    FOUND ABOVE AND RE-PADS THE VACATED TAIL WITH SPACES.  A
010800*    FIELD THAT WAS ALREADY LEFT-JUSTIFIED (COUNT OF ZERO) IS
010900*    LEFT UNTOUCHED.
011000*-----------------------------------------------------------------
011100 200-SHIFT-LEFT.
011200     IF WS-TRIM-LEAD-COUNT = 0
011300         GO TO 200-EXIT
011400     END-IF.
011500     MOVE SPACES TO WS-TRIM-RESULT.
011600     MOVE LK-FIELD(WS-TRIM-LEAD-COUNT + 1 : LK-FIELD-LEN -
011700          WS-TRIM-LEAD-COUNT)
011800       TO WS-TRIM-RESULT(1:LK-FIELD-LEN - WS-TRIM-LEAD-COUNT).
011900     MOVE WS-TRIM-RESULT(1:LK-FIELD-LEN)
012000       TO LK-FIELD(1:LK-FIELD-LEN).
012100*-----------------------------------------------------------------
012200*    EXIT PARA.
012300*-----------------------------------------------------------------
012400 200-EXIT.
012500     EXIT.
