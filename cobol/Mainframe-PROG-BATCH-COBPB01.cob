000100*-----------------------------------------------------------------
000200*    COBPB01 - PARTICIPANT MASTER BATCH UPSERT
000300*               READS THE PARTCTL CONTROL RECORD AND THE PARTTRAN
000400*               TRANSACTION FEED, RECONCILES EACH INCOMING ITEM
000500*               AGAINST THE PARTMAST PARTICIPANT MASTER STORE BY
000600*               PARTICIPANT ID AND, FAILING THAT, BY NAME AND
000700*               EMAIL, CREATES A NEW MASTER ROW WHEN NEITHER MATCH
000800*               IS FOUND, REWRITES THE WHOLE MASTER STORE AT END
000900*               OF RUN, AND PRODUCES THE PARTRPT RESULT REPORT.
001000*-----------------------------------------------------------------
001100*                                                                 PARTB010
001200*--------------------PART OF MYTELCO REGISTRATION SYSTEM---------PARTB020
001300*                                                                 PARTB030
001400*-----------------------------------------------------------------
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    COBPB01.
001700 AUTHOR.        P Q SOUZA.
001800 INSTALLATION.  MYTELCO DATA CENTER - BATCH SYSTEMS GROUP.
001900 DATE-WRITTEN.  03/12/1991.
002000 DATE-COMPILED.
002100 SECURITY.      MYTELCO INTERNAL USE ONLY - NOT FOR RELEASE
002200                OUTSIDE THE REGISTRATION SYSTEMS GROUP.
002300*-----------------------------------------------------------------
002400*    AMENDMENT HISTORY
002500*    DATE       INIT  REQUEST     DESCRIPTION
002600*    03/12/91   RFK   MYT-0118    ORIGINAL BATCH RECONCILIATION
002700*                                 RUN - PARTICIPANT ID MATCH ONLY,
002800*                                 NO SECONDARY MATCH YET.
002900*    07/22/91   RFK   MYT-0126    ADDED FILE-STATUS CHECKING ON
003000*                                 OPEN OF ALL FOUR BATCH FILES.
003100*    11/04/93   DWP   MYT-0204    ADDED SECONDARY MATCH BY NAME
003200*                                 AND EMAIL WHEN PARTICIPANT ID
003300*                                 DOES NOT MATCH - FEED NO LONGER
003400*                                 GUARANTEED TO CARRY OUR ID BACK.
003500*    11/09/93   DWP   MYT-0205    ADDED BATCH-ID/SOURCE TRACE
003600*                                 STAMPING FROM THE PARTCTL HEADER
003700*    02/17/94   DWP   MYT-0231    ADDED MID FIELD (MEMBER/MERCHANT
003800*                                 ID) - RESOLVED FROM IN-MID ONLY,
003900*                                 LEFT UNCHANGED WHEN NOT SUPPLIED
004000*    06/02/95   PQS   MYT-0318    REWORKED PRINT LINE TO USE
004100*                                 C01/TOP-OF-FORM ADVANCING.
004200*    09/09/98   LMH   MYT-Y2K-07  Y2K REVIEW - NO TWO-DIGIT YEAR
004300*                                 FIELDS ON THIS RUN, NO CHANGE
004400*                                 REQUIRED.  DATE-WRITTEN LEFT AS
004500*                                 ORIGINAL RUN DATE PER STANDARDS.
004600*    04/14/99   LMH   MYT-0402    WHOLE-BATCH-EMPTY CONDITION NOW
004700*                                 LOGGED AS A SINGLE FATAL ITEM ON
004800*                                 THE PARTRPT REPORT INSTEAD OF AN
004900*                                 ABEND - OPERATIONS WAS RERUNNING
005000*                                 THE JOB BLIND ON A BAD FEED.
005100*    08/30/99   LMH   MYT-0415    ADDED UPSI-0 SUMMARY-ONLY RERUN
005200*                                 SWITCH SO OPERATIONS CAN SKIP
005300*                                 DETAIL LINES ON A REPRINT.
005400*    11/15/99   LMH   MYT-0421    COLLAPSED THE 4-WAY FILE-STATUS
005500*                                 OPEN CHECK INTO ONE COMBINED
005600*                                 FIELD; SECONDARY MATCH NOW
005700*                                 COMPARES VIA THE PARTTRAN MATCH-
005800*                                 KEY VIEW INSTEAD OF THE THREE
005900*                                 IN- FIELDS DIRECTLY.
006000*    12/20/99   TJM   MYT-0430    HEADER LINE NOW CARRIES THE FIVE
006100*                                 PARTCNT TOTALS (AUDIT FLAGGED
006200*                                 THEM AS MOVED BUT NEVER
006300*                                 PRINTED); ERROR DETAIL LINE NOW
006400*                                 CARRIES THE CLIENT RECORD ID
006500*                                 COLUMN THAT WAS DROPPED; WIDENED
006600*                                 THE PARTRPT PRINT LINE SO A
006700*                                 FULL-LENGTH MESSAGE TEXT NO
006800*                                 LONGER RUNS PAST THE END OF THE
006900*                                 RECORD.
007000*    01/06/00   TJM   MYT-0437    WS-UTIL-LEN PULLED OUT OF THE
007100*                                 COUNTERS GROUP TO ITS OWN
007200*                                 77-LEVEL - IT IS A SCRATCH FIELD
007300*                                 WIDTH, NOT A COUNTER, SAME HOUSE
007400*                                 HABIT AS THE ERROR-TEXT-LEN
007500*                                 77-ITEM IN THE CICS PROGRAMS.
007600*-----------------------------------------------------------------
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z" " "
008200     UPSI-0 ON STATUS IS SUMMARY-ONLY-RERUN                       MYT-0415
008300            OFF STATUS IS FULL-DETAIL-RUN.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT PARTCTL-FILE  ASSIGN TO PARTCTL
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-CTL-FILE-STATUS.
008900     SELECT PARTTRAN-FILE ASSIGN TO PARTTRAN
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS WS-TRAN-FILE-STATUS.
009200     SELECT PARTMAST-FILE ASSIGN TO PARTMAST
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS WS-MAST-FILE-STATUS.
009500     SELECT PARTRPT-FILE  ASSIGN TO PARTRPT
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS WS-RPT-FILE-STATUS.
009800*-----------------------------------------------------------------
009900 DATA DIVISION.
010000 FILE SECTION.
010100*-----------------------------------------------------------------
010200*    PARTCTL - ONE-RECORD BATCH CONTROL CARD AHEAD OF PARTTRAN.
010300*-----------------------------------------------------------------
010400 FD  PARTCTL-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD.
010700 01  PARTCTL-FD-RECORD              PIC X(45).
010800*-----------------------------------------------------------------
010900*    PARTTRAN - INCOMING PARTICIPANT BATCH TRANSACTION FEED.
011000*-----------------------------------------------------------------
011100 FD  PARTTRAN-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD.
011400 01  PARTTRAN-FD-RECORD             PIC X(340).
011500*-----------------------------------------------------------------
011600*    PARTMAST - PARTICIPANT MASTER STORE.  READ WHOLE AT START OF
011700*    RUN, THEN REOPENED OUTPUT AND REWRITTEN WHOLE AT END OF RUN.
011800*-----------------------------------------------------------------
011900 FD  PARTMAST-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD.
012200 01  PARTMAST-FD-RECORD             PIC X(380).
012300*-----------------------------------------------------------------
012400*    PARTRPT - RESULT/ERROR REPORT FOR THE RUN.
012500*-----------------------------------------------------------------
012600 FD  PARTRPT-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD.
012900 01  PARTRPT-FD-RECORD              PIC X(200).
013000*-----------------------------------------------------------------
013100 WORKING-STORAGE SECTION.
013200*-----------------------------------------------------------------
013300*    RECORD LAYOUTS - SHARED WITH THE REST OF THE PARTICIPANT
013400*    BATCH SUBSYSTEM.
013500*-----------------------------------------------------------------
013600     COPY PARTHDR.
013700     COPY PARTIN.
013800     COPY PARTMAST.
013900     COPY PARTCNT.
014000     COPY PARTERR.
014100     COPY PARTMSG.
014200*-----------------------------------------------------------------
014300 01  WS-FILE-STATUSES.
014400     05  WS-CTL-FILE-STATUS          PIC X(02) VALUE SPACES.
014500     05  WS-TRAN-FILE-STATUS         PIC X(02) VALUE SPACES.
014600     05  WS-MAST-FILE-STATUS         PIC X(02) VALUE SPACES.
014700     05  WS-RPT-FILE-STATUS          PIC X(02) VALUE SPACES.
014800     05  FILLER                      PIC X(02).
014900*-----------------------------------------------------------------
015000*    WS-FILE-STATUSES-COMBINED - ALL FOUR TWO-BYTE STATUS CODES
015100*    VIEWED AS ONE EIGHT-BYTE STRING SO 100-INITIALIZE CAN TEST
015200*    THEM IN ONE SHOT BEFORE BREAKING OUT WHICH FILE FAILED.
015300*-----------------------------------------------------------------
015400 01  WS-FILE-STATUSES-COMBINED REDEFINES WS-FILE-STATUSES
015500                                 PIC X(10).
015600*-----------------------------------------------------------------
015700 01  SWITCHES.
015800     03  WS-TRAN-EOF-SWITCH          PIC X VALUE "N".
015900         88  TRAN-AT-EOF                   VALUE "Y".
016000     03  WS-MAST-EOF-SWITCH          PIC X VALUE "N".
016100         88  MASTER-AT-EOF                 VALUE "Y".
016200     03  WS-PRIMARY-FOUND-SWITCH     PIC X VALUE "N".
016300         88  PRIMARY-FOUND                 VALUE "Y".
016400     03  WS-SECONDARY-FOUND-SWITCH   PIC X VALUE "N".
016500         88  SECONDARY-FOUND               VALUE "Y".
016600     03  WS-BUSINESS-EQUAL-SWITCH    PIC X VALUE "N".
016700         88  BUSINESS-EQUAL                 VALUE "Y".
016800     03  WS-BATCH-EMPTY-SWITCH       PIC X VALUE "N".
016900         88  BATCH-IS-EMPTY                 VALUE "Y".            MYT-0402
017000     03  WS-ITEM-VALID-SWITCH        PIC X VALUE "Y".
017100         88  ITEM-IS-VALID                  VALUE "Y".
017200     03  WS-MID-FOUND-SWITCH         PIC X VALUE "N".
017300         88  MID-WAS-FOUND                  VALUE "Y".            MYT-0231
017400     03  WS-FIRST-ITEM-PRIMED-SWITCH PIC X VALUE "N".
017500         88  FIRST-ITEM-IS-PRIMED           VALUE "Y".
017600     03  FILLER                      PIC X(01).
017700*-----------------------------------------------------------------
017800 01  WS-COUNTERS.
017900     05  WS-MASTER-IDX               PIC S9(8) COMP VALUE 0.
018000     05  WS-PRIMARY-IDX              PIC S9(8) COMP VALUE 0.
018100     05  WS-SECONDARY-IDX            PIC S9(8) COMP VALUE 0.
018200     05  WS-COMPARE-IDX               PIC S9(8) COMP VALUE 0.
018300     05  WS-TARGET-IDX               PIC S9(8) COMP VALUE 0.
018400     05  WS-TRAN-IDX                 PIC S9(8) COMP VALUE 0.
018500     05  WS-CURRENT-ITEM-INDEX       PIC S9(8) COMP VALUE 0.
018600     05  WS-ERROR-IDX                PIC S9(8) COMP VALUE 0.
018700     05  WS-PROCESSED-COUNT          PIC S9(8) COMP VALUE 0.
018800     05  WS-CREATED-COUNT            PIC S9(8) COMP VALUE 0.
018900     05  WS-UPDATED-COUNT            PIC S9(8) COMP VALUE 0.
019000     05  WS-NOCHANGE-COUNT           PIC S9(8) COMP VALUE 0.
019100     05  WS-FAILED-COUNT             PIC S9(8) COMP VALUE 0.
019200     05  FILLER                      PIC X(02).
019300*-----------------------------------------------------------------
019400*    WS-COUNTERS-DUMP-AREA - RAW BYTE VIEW OF THE WHOLE COUNTERS
019500*    GROUP, KEPT FOR AN ABEND-TIME DISPLAY IF ONE OF THESE EVER
019600*    GOES NEGATIVE ON A RUNAWAY TABLE.
019700*-----------------------------------------------------------------
019800 01  WS-COUNTERS-DUMP-AREA REDEFINES WS-COUNTERS
019900                                 PIC X(54).
020000*-----------------------------------------------------------------
020100*    WS-UTIL-LEN IS A STANDALONE SCRATCH LENGTH, NOT PART OF THE
020200*    COUNTERS GROUP ABOVE - IT HOLDS THE FIELD WIDTH PASSED TO
020300*    COBPBTRM ON EACH TRIM CALL IN 540 AND NOTHING ELSE, SO IT IS
020400*    CARRIED AT THE 77 LEVEL THE SAME WAY ERROR-TEXT-LEN IS IN THE
020500*    CICS MESSAGE-HANDLING PROGRAMS.
020600*-----------------------------------------------------------------
020700 77  WS-UTIL-LEN                     PIC S9(4) COMP VALUE 0.
020800*-----------------------------------------------------------------
020900*    PART-TABLE-ENTRY HOLDS THE WHOLE PARTICIPANT MASTER STORE IN
021000*    STORAGE FOR THE DURATION OF THE RUN.  ENTRIES 1 THRU THE
021100*    ORIGINAL LOAD COUNT ARE THE STORE AS READ; ANY ENTRY ADDED
021200*    BY 800-CREATE-NEW-PARTICIPANT IS APPENDED AFTER THEM, SO THE
021300*    END-OF-RUN REWRITE NATURALLY PRESERVES LOAD ORDER WITH NEW
021400*    ROWS LAST.
021500*-----------------------------------------------------------------
021600 01  PARTICIPANT-TABLE-AREA.
021700     05  PART-TABLE-COUNT            PIC S9(8) COMP VALUE 0.
021800     05  PART-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
021900             DEPENDING ON PART-TABLE-COUNT
022000             INDEXED BY PT-NDX.
022100         10  PTE-PARTICIPANT-ID      PIC X(20).
022200         10  PTE-USERNAME            PIC X(30).
022300         10  PTE-FIRST-NAME          PIC X(30).
022400         10  PTE-LAST-NAME           PIC X(30).
022500         10  PTE-EMAIL               PIC X(60).
022600         10  PTE-PHONE               PIC X(20).
022700         10  PTE-MID                 PIC X(20).
022800         10  PTE-ATTENDANCE-STATUS   PIC X(20).
022900         10  PTE-METADATA            PIC X(100).
023000         10  PTE-BATCH-ID            PIC X(20).
023100         10  PTE-SOURCE              PIC X(20).
023200         10  FILLER                  PIC X(10).
023300*-----------------------------------------------------------------
023400*    ERROR-TABLE-ENTRY HOLDS ONE ROW PER REJECTED INPUT ITEM (AND
023500*    THE SINGLE FATAL ROW FOR A WHOLE EMPTY BATCH) UNTIL THE
023600*    REPORT IS WRITTEN AT 950-WRITE-RESULT-REPORT.
023700*-----------------------------------------------------------------
023800 01  ERROR-TABLE-AREA.
023900     05  ERROR-TABLE-COUNT           PIC S9(8) COMP VALUE 0.
024000     05  ERROR-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
024100             DEPENDING ON ERROR-TABLE-COUNT
024200             INDEXED BY ER-NDX.
024300         10  ETE-INDEX               PIC 9(07).
024400         10  ETE-CLIENT-RECID        PIC X(20).
024500         10  ETE-PARTICIPANT-ID      PIC X(20).
024600         10  ETE-CODE                PIC X(15).
024700         10  ETE-MESSAGE             PIC X(100).
024800         10  FILLER                  PIC X(08).
024900*-----------------------------------------------------------------
025000 01  WS-REPORT-EDIT-FIELDS.
025100     05  WS-ED-PROCESSED             PIC ZZZZZZ9.
025200     05  WS-ED-CREATED               PIC ZZZZZZ9.
025300     05  WS-ED-UPDATED               PIC ZZZZZZ9.
025400     05  WS-ED-NOCHANGE              PIC ZZZZZZ9.
025500     05  WS-ED-FAILED                PIC ZZZZZZ9.
025600     05  FILLER                      PIC X(05).
025700*-----------------------------------------------------------------
025800*    WS-REPORT-EDIT-RAW-AREA - RAW BYTE VIEW OF THE FIVE EDITED
025900*    TOTAL FIELDS ABOVE, HELD FOR THE SAME KIND OF ABEND-TRACE
026000*    DISPLAY AS WS-COUNTERS-DUMP-AREA.
026100*-----------------------------------------------------------------
026200 01  WS-REPORT-EDIT-RAW-AREA REDEFINES WS-REPORT-EDIT-FIELDS
026300                                 PIC X(40).
026400*-----------------------------------------------------------------
026500 PROCEDURE DIVISION.
026600*-----------------------------------------------------------------
026700*    000-MAINLINE - BATCH FLOW STEP 1 THRU STEP 4 OF THE RUN.
026800*-----------------------------------------------------------------
026900 000-MAINLINE.
027000     PERFORM 100-INITIALIZE
027100        THRU 100-EXIT.
027200     PERFORM 300-LOAD-BATCH-CONTROL
027300        THRU 300-EXIT.
027400     PERFORM 350-VALIDATE-BATCH-NOT-EMPTY
027500        THRU 350-EXIT.
027600     IF NOT BATCH-IS-EMPTY
027700         PERFORM 200-LOAD-MASTER-FILE
027800            THRU 200-EXIT
027900            UNTIL MASTER-AT-EOF
028000         PERFORM 400-PROCESS-ONE-ITEM
028100            THRU 400-EXIT
028200            UNTIL TRAN-AT-EOF
028300         PERFORM 900-REWRITE-MASTER-FILE
028400            THRU 900-EXIT
028500     END-IF.
028600     PERFORM 950-WRITE-RESULT-REPORT
028700        THRU 950-EXIT.
028800     PERFORM 990-TERMINATE
028900        THRU 990-EXIT.
029000     STOP RUN.
029100*-----------------------------------------------------------------
029200*    THIS PARA OPENS THE FOUR BATCH FILES AND CHECKS EACH OPEN
029300*    CAME BACK CLEAN BEFORE THE RUN DOES ANY WORK.
029400*-----------------------------------------------------------------
029500 100-INITIALIZE.
029600     OPEN INPUT  PARTCTL-FILE.
029700     OPEN INPUT  PARTTRAN-FILE.
029800     OPEN INPUT  PARTMAST-FILE.
029900     OPEN OUTPUT PARTRPT-FILE.
030000     IF WS-FILE-STATUSES-COMBINED NOT = "0000000000"
030100         DISPLAY "PARTW001 FATAL - BATCH FILE OPEN FAILURE "
030200                 WS-CTL-FILE-STATUS  " "
030300                 WS-TRAN-FILE-STATUS " "
030400                 WS-MAST-FILE-STATUS " "
030500                 WS-RPT-FILE-STATUS
030600         MOVE 16 TO RETURN-CODE
030700         STOP RUN
030800     END-IF.
030900*-----------------------------------------------------------------
031000*    EXIT PARA.
031100*-----------------------------------------------------------------
031200 100-EXIT.
031300     EXIT.
031400*-----------------------------------------------------------------
031500*    THIS PARA LOADS THE WHOLE PARTICIPANT MASTER STORE INTO THE
031600*    PART-TABLE-ENTRY TABLE, ONE RECORD PER CALL.
031700*-----------------------------------------------------------------
031800 200-LOAD-MASTER-FILE.
031900     READ PARTMAST-FILE INTO PARTICIPANT-RECORD
032000         AT END
032100             MOVE "Y" TO WS-MAST-EOF-SWITCH
032200         NOT AT END
032300             ADD 1 TO PART-TABLE-COUNT
032400             MOVE PARTICIPANT-RECORD
032500               TO PART-TABLE-ENTRY(PART-TABLE-COUNT)
032600     END-READ.
032700*-----------------------------------------------------------------
032800*    EXIT PARA.
032900*-----------------------------------------------------------------
033000 200-EXIT.
033100     EXIT.
033200*-----------------------------------------------------------------
033300*    THIS PARA READS THE ONE-RECORD PARTCTL CONTROL CARD AHEAD OF
033400*    THE TRANSACTION FEED.  A MISSING CONTROL CARD IS NOT FATAL -
033500*    THE RUN SIMPLY HAS NO BATCH-ID/SOURCE TO STAMP.
033600*-----------------------------------------------------------------
033700 300-LOAD-BATCH-CONTROL.
033800     READ PARTCTL-FILE INTO BATCH-HEADER-RECORD
033900         AT END
034000             MOVE SPACES TO BATCH-HEADER-RECORD
034100     END-READ.
034200*-----------------------------------------------------------------
034300*    EXIT PARA.
034400*-----------------------------------------------------------------
034500 300-EXIT.
034600     EXIT.
034700*-----------------------------------------------------------------
034800*    THIS PARA PRIMES THE FIRST TRANSACTION ITEM TO SEE WHETHER
034900*    THE FEED HOLDS ANYTHING AT ALL.  AN EMPTY FEED IS A WHOLE-
035000*    BATCH FAILURE - NO MASTER REWRITE, A SINGLE FATAL ROW ON THE
035100*    RESULT REPORT, AND ALL COUNTS LEFT AT ZERO.
035200*-----------------------------------------------------------------
035300 350-VALIDATE-BATCH-NOT-EMPTY.
035400     READ PARTTRAN-FILE INTO BATCH-INPUT-RECORD
035500         AT END
035600             MOVE "Y" TO WS-BATCH-EMPTY-SWITCH
035700             MOVE "Y" TO WS-TRAN-EOF-SWITCH
035800     END-READ.
035900     IF BATCH-IS-EMPTY
036000         MOVE SPACES       TO BATCH-ERROR-ITEM
036100         MOVE 0            TO ERR-INDEX
036200         MOVE "VALIDATION" TO ERR-CODE
036300         MOVE MSG(1)       TO ERR-MESSAGE
036400         ADD 1 TO ERROR-TABLE-COUNT
036500         MOVE BATCH-ERROR-ITEM
036600           TO ERROR-TABLE-ENTRY(ERROR-TABLE-COUNT)
036700     ELSE
036800         MOVE "Y" TO WS-FIRST-ITEM-PRIMED-SWITCH
036900     END-IF.
037000*-----------------------------------------------------------------
037100*    EXIT PARA.
037200*-----------------------------------------------------------------
037300 350-EXIT.
037400     EXIT.
037500*-----------------------------------------------------------------
037600*    THIS PARA DRIVES ONE TRANSACTION ITEM THROUGH VALIDATION,
037700*    CANONICALIZATION, MATCHING AND THE CREATE/UPDATE/NO-CHANGE
037800*    OUTCOME.  THE FIRST ITEM WAS ALREADY READ BY 350 ABOVE TO
037900*    TEST FOR AN EMPTY BATCH, SO IT IS CONSUMED HERE WITHOUT A
038000*    FRESH READ.
038100*-----------------------------------------------------------------
038200 400-PROCESS-ONE-ITEM.
038300     IF FIRST-ITEM-IS-PRIMED
038400         MOVE "N" TO WS-FIRST-ITEM-PRIMED-SWITCH
038500     ELSE
038600         READ PARTTRAN-FILE INTO BATCH-INPUT-RECORD
038700             AT END
038800                 MOVE "Y" TO WS-TRAN-EOF-SWITCH
038900                 GO TO 400-EXIT
039000         END-READ
039100     END-IF.
039200     MOVE WS-TRAN-IDX TO WS-CURRENT-ITEM-INDEX.
039300     ADD 1 TO WS-TRAN-IDX.
039400     ADD 1 TO WS-PROCESSED-COUNT.
039500     PERFORM 520-VALIDATE-REQUIRED-ID
039600        THRU 520-EXIT.
039700     IF ITEM-IS-VALID
039800         PERFORM 540-CANONICALIZE-ITEM
039900            THRU 540-EXIT
040000         PERFORM 600-FIND-PRIMARY-MATCH
040100            THRU 600-EXIT
040200         IF PRIMARY-FOUND
040300             PERFORM 650-APPLY-PRIMARY-RESULT
040400                THRU 650-EXIT
040500         ELSE
040600             PERFORM 700-FIND-SECONDARY-MATCH
040700                THRU 700-EXIT
040800             IF SECONDARY-FOUND
040900                 PERFORM 750-APPLY-SECONDARY-RESULT
041000                    THRU 750-EXIT
041100             ELSE
041200                 PERFORM 800-CREATE-NEW-PARTICIPANT
041300                    THRU 800-EXIT
041400             END-IF
041500         END-IF
041600     END-IF.
041700*-----------------------------------------------------------------
041800*    EXIT PARA.
041900*-----------------------------------------------------------------
042000 400-EXIT.
042100     EXIT.
042200*-----------------------------------------------------------------
042300*    THIS PARA APPLIES THE TRACEABILITY STAMP FROM THE PARTCTL
042400*    HEADER ONTO THE TABLE ENTRY AT WS-TARGET-IDX.  CALLED ON
042500*    EVERY CREATE, EVERY MERGE, AND EVERY NO-CHANGE REFRESH.
042600*-----------------------------------------------------------------
042700 560-STAMP-TRACEABILITY.
042800     IF HDR-BATCH-ID NOT = SPACES
042900         MOVE HDR-BATCH-ID TO PTE-BATCH-ID(WS-TARGET-IDX)
043000     END-IF.
043100     IF HDR-SOURCE NOT = SPACES
043200         MOVE HDR-SOURCE TO PTE-SOURCE(WS-TARGET-IDX)
043300     END-IF.
043400*-----------------------------------------------------------------
043500*    EXIT PARA.
043600*-----------------------------------------------------------------
043700 560-EXIT.
043800     EXIT.
043900*-----------------------------------------------------------------
044000*    THIS PARA REJECTS THE ITEM WHEN IT CARRIES NO PARTICIPANT ID.
044100*    A REJECTED ITEM GETS NO FURTHER PROCESSING.
044200*-----------------------------------------------------------------
044300 520-VALIDATE-REQUIRED-ID.
044400     MOVE "Y" TO WS-ITEM-VALID-SWITCH.
044500     IF IN-PARTICIPANT-ID = SPACES
044600         MOVE "N" TO WS-ITEM-VALID-SWITCH
044700         ADD 1 TO WS-FAILED-COUNT
044800         MOVE SPACES           TO BATCH-ERROR-ITEM
044900         MOVE WS-CURRENT-ITEM-INDEX TO ERR-INDEX
045000         MOVE IN-PARTICIPANT-ID TO ERR-PARTICIPANT-ID
045100         MOVE "VALIDATION"     TO ERR-CODE
045200         MOVE MSG(2)           TO ERR-MESSAGE
045300         ADD 1 TO ERROR-TABLE-COUNT
045400         MOVE BATCH-ERROR-ITEM
045500           TO ERROR-TABLE-ENTRY(ERROR-TABLE-COUNT)
045600     END-IF.
045700*-----------------------------------------------------------------
045800*    EXIT PARA.
045900*-----------------------------------------------------------------
046000 520-EXIT.
046100     EXIT.
046200*-----------------------------------------------------------------
046300*    THIS PARA TRIMS LEADING BLANKS FROM EVERY CHARACTER FIELD ON
046400*    THE ITEM, LOWERCASES THE EMAIL ADDRESS, RESOLVES THE MID
046500*    FIELD, AND ADVISES (WITHOUT REJECTING) WHEN THE ATTENDANCE
046600*    STATUS LOOKS LIKE IT IS CARRYING NON-ALPHABETIC TEXT.
046700*-----------------------------------------------------------------
046800 540-CANONICALIZE-ITEM.
046900     MOVE 30 TO WS-UTIL-LEN.
047000     CALL "COBPBTRM" USING WS-UTIL-LEN IN-USERNAME.
047100     CALL "COBPBTRM" USING WS-UTIL-LEN IN-FIRST-NAME.
047200     CALL "COBPBTRM" USING WS-UTIL-LEN IN-LAST-NAME.
047300     MOVE 60 TO WS-UTIL-LEN.
047400     CALL "COBPBTRM" USING WS-UTIL-LEN IN-EMAIL.
047500     INSPECT IN-EMAIL CONVERTING
047600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
047700         "abcdefghijklmnopqrstuvwxyz".
047800     MOVE 20 TO WS-UTIL-LEN.
047900     CALL "COBPBTRM" USING WS-UTIL-LEN IN-PHONE.
048000     CALL "COBPBTRM" USING WS-UTIL-LEN IN-MID.
048100     CALL "COBPBTRM" USING WS-UTIL-LEN IN-ATTENDANCE-STATUS.
048200     PERFORM 545-RESOLVE-MID
048300        THRU 545-EXIT.
048400     IF IN-ATTENDANCE-STATUS NOT = SPACES
048500        AND IN-ATTENDANCE-STATUS IS NOT ALPHA-CLASS
048600         DISPLAY "PARTW050 ADVISORY - ATTENDANCE STATUS ON ITEM "
048700                 WS-CURRENT-ITEM-INDEX
048800                 " CONTAINS NON-ALPHABETIC TEXT"
048900     END-IF.
049000*-----------------------------------------------------------------
049100*    EXIT PARA.
049200*-----------------------------------------------------------------
049300 540-EXIT.
049400     EXIT.
049500*-----------------------------------------------------------------
049600*    THIS PARA DECIDES WHETHER THE ITEM SUPPLIED A MID VALUE. THE
049700*    FEED MAY CARRY IT UNDER "mid", "MID" OR "mId" UPSTREAM OF
049800*    THIS RUN - BY THE TIME IT REACHES PARTTRAN IT IS ALREADY
049900*    COLLAPSED ONTO THE ONE FIXED IN-MID FIELD, SO ALL THIS PARA
050000*    HAS TO DO IS ASK WHETHER THAT FIELD CAME IN BLANK.
050100*-----------------------------------------------------------------
050200 545-RESOLVE-MID.
050300     IF IN-MID NOT = SPACES
050400         MOVE "Y" TO WS-MID-FOUND-SWITCH
050500     ELSE
050600         MOVE "N" TO WS-MID-FOUND-SWITCH
050700     END-IF.
050800*-----------------------------------------------------------------
050900*    EXIT PARA.
051000*-----------------------------------------------------------------
051100 545-EXIT.
051200     EXIT.
051300*-----------------------------------------------------------------
051400*    THIS PARA SCANS THE MASTER TABLE FOR A ROW WHOSE PARTICIPANT
051500*    ID MATCHES THE ITEM.  THE EXISTING PARTICIPANT ID ALWAYS WINS
051600*    - IT IS NEVER OVERWRITTEN BY A MATCH FOUND HERE OR BELOW.
051700*-----------------------------------------------------------------
051800 600-FIND-PRIMARY-MATCH.
051900     MOVE "N" TO WS-PRIMARY-FOUND-SWITCH.
052000     MOVE 1 TO WS-MASTER-IDX.
052100 600-SCAN-PRIMARY.
052200     IF WS-MASTER-IDX > PART-TABLE-COUNT
052300         GO TO 600-EXIT
052400     END-IF.
052500     IF PTE-PARTICIPANT-ID(WS-MASTER-IDX) = IN-PARTICIPANT-ID
052600         MOVE "Y" TO WS-PRIMARY-FOUND-SWITCH
052700         MOVE WS-MASTER-IDX TO WS-PRIMARY-IDX
052800         GO TO 600-EXIT
052900     END-IF.
053000     ADD 1 TO WS-MASTER-IDX.
053100     GO TO 600-SCAN-PRIMARY.
053200*-----------------------------------------------------------------
053300*    EXIT PARA.
053400*-----------------------------------------------------------------
053500 600-EXIT.
053600     EXIT.
053700*-----------------------------------------------------------------
053800*    THIS PARA COMPARES THE SEVEN BUSINESS FIELDS (USERNAME,
053900*    FIRST/LAST NAME, EMAIL, MID, ATTENDANCE STATUS, METADATA) ON
054000*    THE MATCHED ROW AT WS-COMPARE-IDX AGAINST THE ITEM.  A FIELD
054100*    THE ITEM DID NOT SUPPLY (BLANK) NEVER COUNTS AS A DIFFERENCE
054200*    - IT WOULD NOT BE WRITTEN OVER THE EXISTING VALUE EITHER.
054300*-----------------------------------------------------------------
054400 620-COMPARE-BUSINESS-EQUAL.
054500     MOVE "Y" TO WS-BUSINESS-EQUAL-SWITCH.
054600     IF IN-USERNAME NOT = SPACES
054700        AND PTE-USERNAME(WS-COMPARE-IDX) NOT = IN-USERNAME
054800         MOVE "N" TO WS-BUSINESS-EQUAL-SWITCH
054900     END-IF.
055000     IF IN-FIRST-NAME NOT = SPACES
055100        AND PTE-FIRST-NAME(WS-COMPARE-IDX) NOT = IN-FIRST-NAME
055200         MOVE "N" TO WS-BUSINESS-EQUAL-SWITCH
055300     END-IF.
055400     IF IN-LAST-NAME NOT = SPACES
055500        AND PTE-LAST-NAME(WS-COMPARE-IDX) NOT = IN-LAST-NAME
055600         MOVE "N" TO WS-BUSINESS-EQUAL-SWITCH
055700     END-IF.
055800     IF IN-EMAIL NOT = SPACES
055900        AND PTE-EMAIL(WS-COMPARE-IDX) NOT = IN-EMAIL
056000         MOVE "N" TO WS-BUSINESS-EQUAL-SWITCH
056100     END-IF.
056200     IF MID-WAS-FOUND
056300        AND PTE-MID(WS-COMPARE-IDX) NOT = IN-MID
056400         MOVE "N" TO WS-BUSINESS-EQUAL-SWITCH
056500     END-IF.
056600     IF IN-ATTENDANCE-STATUS NOT = SPACES
056700        AND PTE-ATTENDANCE-STATUS(WS-COMPARE-IDX)
056800              NOT = IN-ATTENDANCE-STATUS
056900         MOVE "N" TO WS-BUSINESS-EQUAL-SWITCH
057000     END-IF.
057100     IF IN-METADATA NOT = SPACES
057200        AND PTE-METADATA(WS-COMPARE-IDX) NOT = IN-METADATA
057300         MOVE "N" TO WS-BUSINESS-EQUAL-SWITCH
057400     END-IF.
057500*-----------------------------------------------------------------
057600*    EXIT PARA.
057700*-----------------------------------------------------------------
057800 620-EXIT.
057900     EXIT.
058000*-----------------------------------------------------------------
058100*    THIS PARA APPLIES THE RESULT OF A PARTICIPANT-ID MATCH - NO
058200*    BUSINESS FIELDS CHANGED, OR A FIELD-LEVEL MERGE.
058300*-----------------------------------------------------------------
058400 650-APPLY-PRIMARY-RESULT.
058500     MOVE WS-PRIMARY-IDX TO WS-COMPARE-IDX.
058600     MOVE WS-PRIMARY-IDX TO WS-TARGET-IDX.
058700     PERFORM 620-COMPARE-BUSINESS-EQUAL
058800        THRU 620-EXIT.
058900     IF BUSINESS-EQUAL
059000         IF MID-WAS-FOUND
059100             MOVE IN-MID TO PTE-MID(WS-TARGET-IDX)
059200         END-IF
059300         PERFORM 560-STAMP-TRACEABILITY
059400            THRU 560-EXIT
059500         ADD 1 TO WS-NOCHANGE-COUNT
059600         DISPLAY MSG(3)
059700     ELSE
059800         PERFORM 660-MERGE-FIELDS
059900            THRU 660-EXIT
060000         ADD 1 TO WS-UPDATED-COUNT
060100         DISPLAY MSG(4)
060200     END-IF.
060300*-----------------------------------------------------------------
060400*    EXIT PARA.
060500*-----------------------------------------------------------------
060600 650-EXIT.
060700     EXIT.
060800*-----------------------------------------------------------------
060900*    THIS PARA OVERWRITES THE MATCHED ROW'S BUSINESS FIELDS WITH
061000*    WHATEVER THE ITEM SUPPLIED (BLANK FIELDS ON THE ITEM ARE
061100*    LEFT UNTOUCHED ON THE MASTER ROW) AND RE-STAMPS TRACEABILITY.
061200*    THE PARTICIPANT ID ON THE MASTER ROW IS NEVER TOUCHED HERE.
061300*-----------------------------------------------------------------
061400 660-MERGE-FIELDS.
061500     IF IN-USERNAME NOT = SPACES
061600         MOVE IN-USERNAME TO PTE-USERNAME(WS-TARGET-IDX)
061700     END-IF.
061800     IF IN-FIRST-NAME NOT = SPACES
061900         MOVE IN-FIRST-NAME TO PTE-FIRST-NAME(WS-TARGET-IDX)
062000     END-IF.
062100     IF IN-LAST-NAME NOT = SPACES
062200         MOVE IN-LAST-NAME TO PTE-LAST-NAME(WS-TARGET-IDX)
062300     END-IF.
062400     IF IN-EMAIL NOT = SPACES
062500         MOVE IN-EMAIL TO PTE-EMAIL(WS-TARGET-IDX)
062600     END-IF.
062700     IF IN-PHONE NOT = SPACES
062800         MOVE IN-PHONE TO PTE-PHONE(WS-TARGET-IDX)
062900     END-IF.
063000     IF MID-WAS-FOUND
063100         MOVE IN-MID TO PTE-MID(WS-TARGET-IDX)
063200     END-IF.
063300     IF IN-ATTENDANCE-STATUS NOT = SPACES
063400         MOVE IN-ATTENDANCE-STATUS TO
063500           PTE-ATTENDANCE-STATUS(WS-TARGET-IDX)
063600     END-IF.
063700     IF IN-METADATA NOT = SPACES
063800         MOVE IN-METADATA TO PTE-METADATA(WS-TARGET-IDX)
063900     END-IF.
064000     PERFORM 560-STAMP-TRACEABILITY
064100        THRU 560-EXIT.
064200*-----------------------------------------------------------------
064300*    EXIT PARA.
064400*-----------------------------------------------------------------
064500 660-EXIT.
064600     EXIT.
064700*-----------------------------------------------------------------
064800*    THIS PARA SCANS THE MASTER TABLE FOR A ROW WHOSE FIRST NAME,
064900*    LAST NAME AND EMAIL ALL MATCH THE ITEM.  ONLY REACHED WHEN
065000*    600-FIND-PRIMARY-MATCH DID NOT FIND THE PARTICIPANT ID.
065100*-----------------------------------------------------------------
065200 700-FIND-SECONDARY-MATCH.
065300     MOVE "N" TO WS-SECONDARY-FOUND-SWITCH.
065400     MOVE 1 TO WS-MASTER-IDX.
065500 700-SCAN-SECONDARY.
065600     IF WS-MASTER-IDX > PART-TABLE-COUNT
065700         GO TO 700-EXIT
065800     END-IF.
065900     IF PTE-FIRST-NAME(WS-MASTER-IDX) = IMK-FIRST-NAME
066000        AND PTE-LAST-NAME(WS-MASTER-IDX) = IMK-LAST-NAME
066100        AND PTE-EMAIL(WS-MASTER-IDX) = IMK-EMAIL
066200         MOVE "Y" TO WS-SECONDARY-FOUND-SWITCH
066300         MOVE WS-MASTER-IDX TO WS-SECONDARY-IDX
066400         GO TO 700-EXIT
066500     END-IF.
066600     ADD 1 TO WS-MASTER-IDX.
066700     GO TO 700-SCAN-SECONDARY.
066800*-----------------------------------------------------------------
066900*    EXIT PARA.
067000*-----------------------------------------------------------------
067100 700-EXIT.
067200     EXIT.
067300*-----------------------------------------------------------------
067400*    THIS PARA APPLIES THE RESULT OF A NAME/EMAIL MATCH.  THE
067500*    MASTER ROW'S OWN PARTICIPANT ID IS PRESERVED - THE ITEM'S ID
067600*    IS NEVER WRITTEN OVER IT, EVEN THOUGH THE TWO DIFFER (THAT
067700*    IS WHY THE SECONDARY MATCH FIRED IN THE FIRST PLACE).
067800*-----------------------------------------------------------------
067900 750-APPLY-SECONDARY-RESULT.
068000     MOVE WS-SECONDARY-IDX TO WS-COMPARE-IDX.
068100     MOVE WS-SECONDARY-IDX TO WS-TARGET-IDX.
068200     PERFORM 620-COMPARE-BUSINESS-EQUAL
068300        THRU 620-EXIT.
068400     IF BUSINESS-EQUAL
068500         IF MID-WAS-FOUND
068600             MOVE IN-MID TO PTE-MID(WS-TARGET-IDX)
068700         END-IF
068800         PERFORM 560-STAMP-TRACEABILITY
068900            THRU 560-EXIT
069000         ADD 1 TO WS-NOCHANGE-COUNT
069100         DISPLAY MSG(5)
069200     ELSE
069300         PERFORM 660-MERGE-FIELDS
069400            THRU 660-EXIT
069500         ADD 1 TO WS-UPDATED-COUNT
069600         DISPLAY MSG(6)
069700     END-IF.
069800*-----------------------------------------------------------------
069900*    EXIT PARA.
070000*-----------------------------------------------------------------
070100 750-EXIT.
070200     EXIT.
070300*-----------------------------------------------------------------
070400*    THIS PARA APPENDS A BRAND NEW ROW TO THE MASTER TABLE WHEN
070500*    NEITHER THE PRIMARY NOR THE SECONDARY MATCH FOUND ANYTHING.
070600*-----------------------------------------------------------------
070700 800-CREATE-NEW-PARTICIPANT.
070800     ADD 1 TO PART-TABLE-COUNT.
070900     MOVE PART-TABLE-COUNT TO WS-TARGET-IDX.
071000     MOVE IN-PARTICIPANT-ID TO PTE-PARTICIPANT-ID(WS-TARGET-IDX).
071100     MOVE IN-USERNAME       TO PTE-USERNAME(WS-TARGET-IDX).
071200     MOVE IN-FIRST-NAME     TO PTE-FIRST-NAME(WS-TARGET-IDX).
071300     MOVE IN-LAST-NAME      TO PTE-LAST-NAME(WS-TARGET-IDX).
071400     MOVE IN-EMAIL          TO PTE-EMAIL(WS-TARGET-IDX).
071500     MOVE IN-PHONE          TO PTE-PHONE(WS-TARGET-IDX).
071600     IF MID-WAS-FOUND
071700         MOVE IN-MID TO PTE-MID(WS-TARGET-IDX)
071800     ELSE
071900         MOVE SPACES TO PTE-MID(WS-TARGET-IDX)
072000     END-IF.
072100     MOVE IN-ATTENDANCE-STATUS TO
072200       PTE-ATTENDANCE-STATUS(WS-TARGET-IDX).
072300     MOVE IN-METADATA       TO PTE-METADATA(WS-TARGET-IDX).
072400     MOVE SPACES            TO PTE-BATCH-ID(WS-TARGET-IDX).
072500     MOVE SPACES            TO PTE-SOURCE(WS-TARGET-IDX).
072600     PERFORM 560-STAMP-TRACEABILITY
072700        THRU 560-EXIT.
072800     ADD 1 TO WS-CREATED-COUNT.
072900     DISPLAY MSG(7).
073000*-----------------------------------------------------------------
073100*    EXIT PARA.
073200*-----------------------------------------------------------------
073300 800-EXIT.
073400     EXIT.
073500*-----------------------------------------------------------------
073600*    THIS PARA REOPENS PARTMAST FOR OUTPUT AND REWRITES THE WHOLE
073700*    MASTER STORE FROM THE TABLE - ORIGINAL LOAD ORDER FIRST, THEN
073800*    ANY NEW ROWS APPENDED BY 800-CREATE-NEW-PARTICIPANT.
073900*-----------------------------------------------------------------
074000 900-REWRITE-MASTER-FILE.
074100     CLOSE PARTMAST-FILE.
074200     OPEN OUTPUT PARTMAST-FILE.
074300     MOVE 1 TO WS-MASTER-IDX.
074400 900-REWRITE-LOOP.
074500     IF WS-MASTER-IDX > PART-TABLE-COUNT
074600         GO TO 900-EXIT
074700     END-IF.
074800     MOVE PART-TABLE-ENTRY(WS-MASTER-IDX) TO PARTICIPANT-RECORD.
074900     WRITE PARTMAST-FD-RECORD FROM PARTICIPANT-RECORD.
075000     ADD 1 TO WS-MASTER-IDX.
075100     GO TO 900-REWRITE-LOOP.
075200*-----------------------------------------------------------------
075300*    EXIT PARA.
075400*-----------------------------------------------------------------
075500 900-EXIT.
075600     EXIT.
075700*-----------------------------------------------------------------
075800*    THIS PARA DRIVES THE THREE PIECES OF THE PARTRPT REPORT -
075900*    HEADER BLOCK, ERROR DETAIL LINES, AND THE TRAILER TOTAL.
076000*    UPSI-0 ON SUPPRESSES THE DETAIL LINES FOR AN OPERATIONS
076100*    SUMMARY-ONLY RERUN; THE TRAILER TOTAL IS ALWAYS PRINTED.
076200*-----------------------------------------------------------------
076300 950-WRITE-RESULT-REPORT.
076400     MOVE WS-PROCESSED-COUNT TO CNT-PROCESSED.
076500     MOVE WS-CREATED-COUNT   TO CNT-CREATED.
076600     MOVE WS-UPDATED-COUNT   TO CNT-UPDATED.
076700     MOVE WS-NOCHANGE-COUNT  TO CNT-NO-CHANGE.
076800     MOVE WS-FAILED-COUNT    TO CNT-FAILED.
076900     PERFORM 955-WRITE-HEADER-LINE
077000        THRU 955-EXIT.
077100     MOVE 1 TO WS-ERROR-IDX.
077200     IF FULL-DETAIL-RUN
077300         PERFORM 960-WRITE-ERROR-DETAIL
077400            THRU 960-EXIT
077500            UNTIL WS-ERROR-IDX > ERROR-TABLE-COUNT
077600     END-IF.
077700     PERFORM 970-WRITE-REPORT-TRAILER
077800        THRU 970-EXIT.
077900*-----------------------------------------------------------------
078000*    EXIT PARA.
078100*-----------------------------------------------------------------
078200 950-EXIT.
078300     EXIT.
078400*-----------------------------------------------------------------
078500*    THIS PARA WRITES THE REPORT'S HEADER LINE, ADVANCING TO A
078600*    NEW PAGE FIRST.  THE BATCH-RESULT-COUNTS RECORD POPULATED BY
078700*    950 IS EDITED HERE AND PRINTED ACROSS THE TOP OF THE REPORT -
078800*    THE SAME CONTROL TOTALS ARE EDITED AGAIN AND REPEATED AS THE
078900*    TRAILER LINE BY 970 BELOW.
079000*-----------------------------------------------------------------
079100 955-WRITE-HEADER-LINE.
079200     MOVE CNT-PROCESSED      TO WS-ED-PROCESSED.
079300     MOVE CNT-CREATED        TO WS-ED-CREATED.
079400     MOVE CNT-UPDATED        TO WS-ED-UPDATED.
079500     MOVE CNT-NO-CHANGE      TO WS-ED-NOCHANGE.
079600     MOVE CNT-FAILED         TO WS-ED-FAILED.
079700     MOVE SPACES TO BATCH-RESULT-LINE.
079800     STRING "PARTICIPANT BATCH UPSERT - BATCH "
079900                                         DELIMITED BY SIZE
080000            HDR-BATCH-ID                 DELIMITED BY SIZE
080100            "  SOURCE "                  DELIMITED BY SIZE
080200            HDR-SOURCE                   DELIMITED BY SIZE
080300            "  PROCESSED="               DELIMITED BY SIZE
080400            WS-ED-PROCESSED              DELIMITED BY SIZE
080500            "  CREATED="                 DELIMITED BY SIZE
080600            WS-ED-CREATED                DELIMITED BY SIZE
080700            "  UPDATED="                 DELIMITED BY SIZE
080800            WS-ED-UPDATED                DELIMITED BY SIZE
080900            "  NO-CHANGE="               DELIMITED BY SIZE
081000            WS-ED-NOCHANGE               DELIMITED BY SIZE
081100            "  FAILED="                  DELIMITED BY SIZE
081200            WS-ED-FAILED                 DELIMITED BY SIZE
081300       INTO RPT-TEXT
081400     END-STRING.
081500     WRITE PARTRPT-FD-RECORD FROM BATCH-RESULT-LINE
081600         AFTER ADVANCING TOP-OF-FORM.
081700*-----------------------------------------------------------------
081800*    EXIT PARA.
081900*-----------------------------------------------------------------
082000 955-EXIT.
082100     EXIT.
082200*-----------------------------------------------------------------
082300*    THIS PARA WRITES ONE ERROR DETAIL LINE FOR THE ENTRY AT
082400*    WS-ERROR-IDX AND ADVANCES THE INDEX FOR THE NEXT CALL.
082500*-----------------------------------------------------------------
082600 960-WRITE-ERROR-DETAIL.
082700     MOVE ERROR-TABLE-ENTRY(WS-ERROR-IDX) TO BATCH-ERROR-ITEM.
082800     MOVE SPACES TO BATCH-RESULT-LINE.
082900     STRING "REJECTED ITEM "              DELIMITED BY SIZE
083000            ERR-INDEX                      DELIMITED BY SIZE
083100            " CLIENT-ID="                  DELIMITED BY SIZE
083200            ERR-CLIENT-RECID               DELIMITED BY SIZE
083300            " ID="                         DELIMITED BY SIZE
083400            ERR-PARTICIPANT-ID             DELIMITED BY SIZE
083500            " "                            DELIMITED BY SIZE
083600            ERR-CODE                       DELIMITED BY SIZE
083700            " "                            DELIMITED BY SIZE
083800            ERR-MESSAGE                    DELIMITED BY SIZE
083900       INTO RPT-TEXT
084000     END-STRING.
084100     WRITE PARTRPT-FD-RECORD FROM BATCH-RESULT-LINE
084200         AFTER ADVANCING 1 LINE.
084300     ADD 1 TO WS-ERROR-IDX.
084400*-----------------------------------------------------------------
084500*    EXIT PARA.
084600*-----------------------------------------------------------------
084700 960-EXIT.
084800     EXIT.
084900*-----------------------------------------------------------------
085000*    THIS PARA WRITES THE REPORT'S CONTROL TOTAL TRAILER LINE.
085100*-----------------------------------------------------------------
085200 970-WRITE-REPORT-TRAILER.
085300     MOVE CNT-PROCESSED      TO WS-ED-PROCESSED.
085400     MOVE CNT-CREATED        TO WS-ED-CREATED.
085500     MOVE CNT-UPDATED        TO WS-ED-UPDATED.
085600     MOVE CNT-NO-CHANGE      TO WS-ED-NOCHANGE.
085700     MOVE CNT-FAILED         TO WS-ED-FAILED.
085800     MOVE SPACES TO BATCH-RESULT-LINE.
085900     STRING "TOTALS  PROCESSED=" DELIMITED BY SIZE
086000            WS-ED-PROCESSED      DELIMITED BY SIZE
086100            "  CREATED="         DELIMITED BY SIZE
086200            WS-ED-CREATED        DELIMITED BY SIZE
086300            "  UPDATED="         DELIMITED BY SIZE
086400            WS-ED-UPDATED        DELIMITED BY SIZE
086500            "  NO-CHANGE="       DELIMITED BY SIZE
086600            WS-ED-NOCHANGE       DELIMITED BY SIZE
086700            "  FAILED="          DELIMITED BY SIZE
086800            WS-ED-FAILED         DELIMITED BY SIZE
086900       INTO RPT-TEXT
087000     END-STRING.
087100     WRITE PARTRPT-FD-RECORD FROM BATCH-RESULT-LINE
087200         AFTER ADVANCING 2 LINES.
087300*-----------------------------------------------------------------
087400*    EXIT PARA.
087500*-----------------------------------------------------------------
087600 970-EXIT.
087700     EXIT.
087800*-----------------------------------------------------------------
087900*    THIS PARA CLOSES THE FOUR BATCH FILES AT END OF RUN.
088000*-----------------------------------------------------------------
088100 990-TERMINATE.
088200     CLOSE PARTCTL-FILE.
088300     CLOSE PARTTRAN-FILE.
088400     CLOSE PARTMAST-FILE.
088500     CLOSE PARTRPT-FILE.
088600*-----------------------------------------------------------------
088700*    EXIT PARA.
088800*-----------------------------------------------------------------
088900 990-EXIT.
089000     EXIT.
