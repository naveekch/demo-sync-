000100*-----------------------------------------------------------------
000200*    PARTMAST - PARTICIPANT MASTER STORE RECORD
000300*               ONE ROW PER PARTICIPANT (ATTENDEE/REGISTRANT) ON
000400*               THE MASTER PARTICIPANT STORE.  LOADED ENTIRELY
000500*               INTO THE PART-TABLE-ENTRY TABLE BY COBPB01 AT
000600*               START OF RUN AND REWRITTEN WHOLE AT END OF RUN.
000700*-----------------------------------------------------------------
000800*                                                                 PARTM010
000900*--------------------PART OF MYTELCO REGISTRATION SYSTEM---------PARTM020
001000*                                                                 PARTM030
001100*-----------------------------------------------------------------
001200*    AMENDMENT HISTORY
001300*    DATE       INIT  REQUEST     DESCRIPTION
001400*    03/12/91   RFK   MYT-0118    ORIGINAL LAYOUT.
001500*    11/04/93   DWP   MYT-0204    ADDED SOURCE/BATCH-ID TRACE
001600*                                 FIELDS FOR FEED RECONCILIATION.
001700*    09/09/98   LMH   MYT-Y2K-07  Y2K REVIEW - NO DATE FIELDS ON
001800*                                 THIS RECORD, NO CHANGE REQUIRED.
001900*-----------------------------------------------------------------
002000 01  PARTICIPANT-RECORD.
002100     05  PART-PARTICIPANT-ID         PIC X(20).
002200     05  PART-USERNAME               PIC X(30).
002300     05  PART-FIRST-NAME             PIC X(30).
002400     05  PART-LAST-NAME              PIC X(30).
002500     05  PART-EMAIL                  PIC X(60).
002600     05  PART-PHONE                  PIC X(20).
002700     05  PART-MID                    PIC X(20).
002800     05  PART-ATTENDANCE-STATUS      PIC X(20).
002900     05  PART-METADATA               PIC X(100).
003000     05  PART-BATCH-ID               PIC X(20).
003100     05  PART-SOURCE                 PIC X(20).
003200     05  FILLER                      PIC X(10).
003300*-----------------------------------------------------------------
003400*    PARTICIPANT-MATCH-KEY - RESERVED NAME+EMAIL COMPOSITE VIEW OF
003500*    THIS RECORD, SAME SHAPE AS PARTIN'S IN-PARTICIPANT-MATCH-KEY.
003600*    COBPB01'S LIVE SECONDARY MATCH SCANS THE IN-STORAGE TABLE,
003700*    NOT THIS RECORD, SO THIS VIEW IS HELD FOR A POSSIBLE DIRECT-
003800*    FILE LOOKUP DOWN THE ROAD RATHER THAN EXERCISED TODAY.
003900*-----------------------------------------------------------------
004000 01  PARTICIPANT-MATCH-KEY REDEFINES PARTICIPANT-RECORD.
004100     05  FILLER                      PIC X(50).
004200     05  PMK-FIRST-NAME              PIC X(30).
004300     05  PMK-LAST-NAME               PIC X(30).
004400     05  PMK-EMAIL                   PIC X(60).
004500     05  FILLER                      PIC X(210).
