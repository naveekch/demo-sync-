000100*-----------------------------------------------------------------
000200*    PARTIN - BATCH INPUT RECORD
000300*              ONE ROW PER INCOMING PARTICIPANT ITEM SUBMITTED ON
000400*              THE BATCH TRANSACTION FEED.  BATCH-ID/SOURCE ARE
000500*              NOT CARRIED HERE - THEY ARE BATCH-LEVEL AND COME
000600*              FROM THE PARTHDR CONTROL RECORD INSTEAD.
000700*-----------------------------------------------------------------
000800*                                                                 PARTI010
000900*--------------------PART OF MYTELCO REGISTRATION SYSTEM---------PARTI020
001000*                                                                 PARTI030
001100*-----------------------------------------------------------------
001200*    AMENDMENT HISTORY
001300*    DATE       INIT  REQUEST     DESCRIPTION
001400*    03/12/91   RFK   MYT-0118    ORIGINAL LAYOUT.
001500*    02/17/94   DWP   MYT-0231    ADDED IN-MID - FEED NOW CARRIES
001600*                                 MEMBER/MERCHANT ID UNDER ANY OF
001700*                                 "mid"/"MID"/"mId" UPSTREAM; ONE
001800*                                 FIXED FIELD HERE REGARDLESS.
001900*-----------------------------------------------------------------
002000 01  BATCH-INPUT-RECORD.
002100     05  IN-PARTICIPANT-ID           PIC X(20).
002200     05  IN-USERNAME                 PIC X(30).
002300     05  IN-FIRST-NAME               PIC X(30).
002400     05  IN-LAST-NAME                PIC X(30).
002500     05  IN-EMAIL                    PIC X(60).
002600     05  IN-PHONE                    PIC X(20).
002700     05  IN-MID                      PIC X(20).
002800     05  IN-ATTENDANCE-STATUS        PIC X(20).
002900     05  IN-METADATA                 PIC X(100).
003000     05  FILLER                      PIC X(10).
003100*-----------------------------------------------------------------
003200*    IN-PARTICIPANT-MATCH-KEY REDEFINES THE INCOMING ITEM TO
003300*    EXPOSE ITS NAME+EMAIL FIELDS UNDER THE SAME IMK- PREFIX THE
003400*    MASTER RECORD'S OWN MATCH-KEY VIEW USES, SO 700-FIND-
003500*    SECONDARY-MATCH IN COBPB01 COMPARES THROUGH THIS VIEW RATHER
003600*    THAN THE RAW IN- FIELDS.
003700*-----------------------------------------------------------------
003800 01  IN-PARTICIPANT-MATCH-KEY REDEFINES BATCH-INPUT-RECORD.
003900     05  FILLER                      PIC X(50).
004000     05  IMK-FIRST-NAME              PIC X(30).
004100     05  IMK-LAST-NAME               PIC X(30).
004200     05  IMK-EMAIL                   PIC X(60).
004300     05  FILLER                      PIC X(170).
