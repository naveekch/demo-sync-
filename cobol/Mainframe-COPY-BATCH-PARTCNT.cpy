000100*-----------------------------------------------------------------
000200*    PARTCNT - BATCH RESULT COUNTS
000300*              ACCUMULATED ACROSS THE WHOLE BATCH; WRITTEN ONCE
000400*              AS THE REPORT HEADER CONTROL TOTAL AND AGAIN AS
000500*              THE REPORT TRAILER CONTROL TOTAL (ONE BATCH PER
000600*              RUN, SO HEADER AND TRAILER TOTALS ARE IDENTICAL).
000700*-----------------------------------------------------------------
000800*                                                                 PARTC010
000900*--------------------PART OF MYTELCO REGISTRATION SYSTEM---------PARTC020
001000*                                                                 PARTC030
001100*-----------------------------------------------------------------
001200*    AMENDMENT HISTORY
001300*    DATE       INIT  REQUEST     DESCRIPTION
001400*    03/12/91   RFK   MYT-0118    ORIGINAL LAYOUT.
001500*-----------------------------------------------------------------
001600 01  BATCH-RESULT-COUNTS.
001700     05  CNT-PROCESSED               PIC 9(07).
001800     05  CNT-CREATED                 PIC 9(07).
001900     05  CNT-UPDATED                 PIC 9(07).
002000     05  CNT-NO-CHANGE               PIC 9(07).
002100     05  CNT-FAILED                  PIC 9(07).
002200     05  FILLER                      PIC X(05).
